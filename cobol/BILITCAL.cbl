000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    BILITCAL.
000300 AUTHOR.        R JAYASURIYA.
000400 INSTALLATION.  PAHANA EDU BOOKSHOP - BATCH SYSTEMS.
000500 DATE-WRITTEN.  03-11-89.
000600 DATE-COMPILED.
000700 SECURITY.      NON-CONFIDENTIAL.
000800*
000900******************************************************************
001000*  PROGRAM:  BILITCAL
001100*
001200*  SUBROUTINE TO CALCULATE THE EXTENDED LINE PRICE OF A SINGLE
001300*  BILL-ITEM RECORD AND TO EDIT ITS QUANTITY/PRICE FIELDS.
001400*    - CALLED BY PROGRAM BILPOST, ONCE PER BILL-ITEM RECORD,
001500*      BEFORE THE RECORD IS RELEASED TO THE BILL-NUMBER SORT.
001600*
001700*  BI-TOTAL-PRICE = BI-UNIT-PRICE * BI-QUANTITY.  NO ROUNDING IS
001800*  PERFORMED - QUANTITY IS A WHOLE NUMBER SO A 2-DECIMAL PRICE
001900*  TIMES A 0-DECIMAL QUANTITY GIVES AN EXACT 2-DECIMAL RESULT.
002000******************************************************************
002100*  CHANGE LOG
002200*  DATE      BY   TICKET     DESCRIPTION
002300*  --------  ---  ---------  ----------------------------------
002400*  03-11-89  RJ   INIT       ORIGINAL PROGRAM
002500*  07-22-91  RJ   PE-0114    ADD BI-EDIT-SW SO CALLER CAN SKIP
002600*                            RELEASE OF A REJECTED LINE
002700*  01-09-94  DKG  PE-0201    QUANTITY MUST BE POSITIVE, NOT JUST
002800*                            NON-ZERO (CR FROM AUDIT)
002900*  11-30-98  DKG  Y2K-004    REVIEWED FOR YEAR 2000 - NO DATE
003000*                            FIELDS IN THIS PROGRAM, NO CHANGE
003100*                            REQUIRED
003200*  04-18-02  SLM  PE-0355    UNIT PRICE MUST BE POSITIVE (CR
003300*                            FROM PRICING TEAM)
003400*  09-14-05  SLM  PE-0412    DISPLAY DIAGNOSTIC ON REJECT FOR
003500*                            SYSOUT TRACEABILITY
003600******************************************************************
003700 ENVIRONMENT DIVISION.
003710 CONFIGURATION SECTION.
003720 SOURCE-COMPUTER.   IBM-390.
003730 OBJECT-COMPUTER.   IBM-390.
003740 SPECIAL-NAMES.
003750     C01                   IS TOP-OF-FORM.
003800 INPUT-OUTPUT SECTION.
003900******************************************************************
004000 DATA DIVISION.
004100
004200 WORKING-STORAGE SECTION.
004300*
004400 01  WS-FIELDS.
004500     05  WS-PROGRAM-STATUS        PIC X(30)      VALUE SPACES.
004600     05  WS-WORK-AMT-1            PIC S9(8)V9(2) COMP-3 VALUE +0.
004650     05  WS-WORK-AMT-1-ALPHA REDEFINES WS-WORK-AMT-1
004660                                  PIC X(6).
004700     05  WS-DISPLAY-QTY           PIC -9(6)      VALUE ZERO.
004710     05  WS-DISPLAY-QTY-R REDEFINES WS-DISPLAY-QTY
004720                                  PIC X(7).
004800     05  WS-DISPLAY-PRICE         PIC -9(6).9(2) VALUE ZERO.
004900     05  WS-DISPLAY-PRICE-R REDEFINES WS-DISPLAY-PRICE
005000                                  PIC X(10).
005050     05  FILLER                   PIC X(10).
005100*
005200******************************************************************
005300 LINKAGE SECTION.
005400
005500     COPY BILITCPY REPLACING ==:TAG:== BY ==BI==.
005600*
005700 01  BI-EDIT-RESULT.
005800     05  BI-EDIT-SW               PIC X(3).
005900         88  BI-LINE-OK                          VALUE 'YES'.
006000         88  BI-LINE-REJECTED                    VALUE 'NO '.
006100     05  BI-REJECT-REASON         PIC X(40).
006150     05  FILLER                   PIC X(05).
006200*
006300******************************************************************
006400 PROCEDURE DIVISION USING BI-RECORD, BI-EDIT-RESULT.
006500*
006600 000-MAIN.
006700
006800     MOVE 'BILITCAL STARTED'   TO WS-PROGRAM-STATUS.
006900     MOVE SPACES               TO BI-REJECT-REASON.
007000     MOVE 'YES'                TO BI-EDIT-SW.
007100     PERFORM 150-EDIT-LINE-ITEM THRU 150-EDIT-LINE-ITEM-EXIT.
007200     IF BI-LINE-OK
007300        PERFORM 100-CALC-LINE-TOTAL THRU 100-CALC-LINE-TOTAL-EXIT
007400     ELSE
007500        MOVE ZERO TO BI-TOTAL-PRICE
007600        DISPLAY '** BILITCAL REJECT ** ' BI-BILL-NUMBER
007700                ' ITEM ' BI-ITEM-CODE ' - ' BI-REJECT-REASON.
007800     MOVE 'BILITCAL ENDED'     TO WS-PROGRAM-STATUS.
007900     GOBACK.
008000*
008100 100-CALC-LINE-TOTAL.
008200*
008300*    BI-QUANTITY HAS ZERO DECIMAL PLACES AND BI-UNIT-PRICE HAS
008400*    TWO, SO THE PRODUCT IS EXACT TO TWO DECIMAL PLACES - NO
008500*    ROUNDING CLAUSE IS CODED OR NEEDED.
008600*
008700     COMPUTE WS-WORK-AMT-1 = BI-UNIT-PRICE * BI-QUANTITY.
008800     MOVE WS-WORK-AMT-1        TO BI-TOTAL-PRICE.
008900*
009000 100-CALC-LINE-TOTAL-EXIT.
009100     EXIT.
009200*
009300 150-EDIT-LINE-ITEM.
009400*
009500     IF BI-QUANTITY IS NOT GREATER THAN ZERO
009600        MOVE 'NO '             TO BI-EDIT-SW
009700        MOVE 'QUANTITY NOT POSITIVE'
009800                               TO BI-REJECT-REASON
009900        GO TO 150-EDIT-LINE-ITEM-EXIT.
010000     IF BI-UNIT-PRICE IS NOT GREATER THAN ZERO
010100        MOVE 'NO '             TO BI-EDIT-SW
010200        MOVE 'UNIT PRICE NOT POSITIVE'
010300                               TO BI-REJECT-REASON
010400        GO TO 150-EDIT-LINE-ITEM-EXIT.
010500     MOVE BI-QUANTITY          TO WS-DISPLAY-QTY.
010600     MOVE BI-UNIT-PRICE        TO WS-DISPLAY-PRICE.
010700*
010800 150-EDIT-LINE-ITEM-EXIT.
010900     EXIT.
011000*
011100* END OF PROGRAM BILITCAL
