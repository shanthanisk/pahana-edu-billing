      *****************************************************************
      *   COPYBOOK:  BILITCPY
      *   DESCRIBES BILL-ITEM LINE RECORDS IN THE BILL-ITEM-FILE, THE
      *   INPUT TO THE BILPOST CONTROL-BREAK RUN.  THIS COPYBOOK IS
      *   ALSO USED (REPLACING THE TAG) TO BUILD THE SD SORT-WORK
      *   RECORD BILPOST SORTS ON BI-BILL-NUMBER.
      *
      *   REPLACE :TAG: WITH THE CALLER'S RECORD PREFIX, E.G.
      *        COPY BILITCPY REPLACING ==:TAG:== BY ==BI==.
      *****************************************************************
       01  :TAG:-RECORD.
      *----------------------------------------------------------------
      *        CROSS-REFERENCE KEYS - GROUPED BY BILL NUMBER FOR THE
      *        CONTROL BREAK, BY ITEM CODE FOR THE STOCK LOOKUP.  THE
      *        CUSTOMER ACCOUNT NUMBER RIDES ON EVERY LINE OF THE BILL
      *        (NOT JUST A HEADER) SO BILPOST CAN POST UNITS-CONSUMED
      *        AND BUILD THE BILL RECORD WITHOUT A SEPARATE BILL-HEADER
      *        FILE - SEE BILPOST 400-PRSS-BILL-BREAK.
      *----------------------------------------------------------------
           05  :TAG:-BILL-NUMBER             PIC X(20).
           05  :TAG:-CUST-ACCOUNT-NUMBER     PIC X(20).
           05  :TAG:-ITEM-CODE               PIC X(20).
      *----------------------------------------------------------------
      *        QUANTITY AND PRICE AT TIME OF SALE
      *----------------------------------------------------------------
           05  :TAG:-QUANTITY                PIC S9(6)      COMP-3.
           05  :TAG:-UNIT-PRICE              PIC S9(8)V9(2) COMP-3.
      *----------------------------------------------------------------
      *        LINE TOTAL - COMPUTED BY BILITCAL, NEVER KEYED
      *----------------------------------------------------------------
           05  :TAG:-TOTAL-PRICE             PIC S9(8)V9(2) COMP-3.
           05  FILLER                        PIC X(05).
