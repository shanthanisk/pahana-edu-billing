      *****************************************************************
      *   COPYBOOK:  BILLCPY
      *   DESCRIBES POSTED BILL RECORDS IN THE BILL-FILE.  ONE RECORD
      *   IS WRITTEN PER BILL NUMBER BY THE BILPOST CONTROL BREAK.
      *
      *   REPLACE :TAG: WITH THE CALLER'S RECORD PREFIX, E.G.
      *        COPY BILLCPY REPLACING ==:TAG:== BY ==BILL==.
      *****************************************************************
       01  :TAG:-RECORD.
      *----------------------------------------------------------------
      *        BILL KEY AND ACCOUNT CROSS-REFERENCE
      *----------------------------------------------------------------
           05  :TAG:-NUMBER                  PIC X(20).
           05  :TAG:-CUST-ACCOUNT-NUMBER     PIC X(20).
      *----------------------------------------------------------------
      *        BILL DATE - CCYYMMDD, BROKEN OUT BELOW FOR EDITING
      *----------------------------------------------------------------
           05  :TAG:-DATE                    PIC X(8).
           05  :TAG:-DATE-BRK REDEFINES :TAG:-DATE.
               10  :TAG:-DATE-CC             PIC 9(2).
               10  :TAG:-DATE-YY             PIC 9(2).
               10  :TAG:-DATE-MM             PIC 9(2).
               10  :TAG:-DATE-DD             PIC 9(2).
      *----------------------------------------------------------------
      *        AGGREGATE TOTALS - ACCUMULATED FROM THE BILL-ITEM
      *        GROUP ON THE CONTROL BREAK, SEE BILPOST 400-PRSS-
      *        BILL-BREAK
      *----------------------------------------------------------------
           05  :TAG:-UNITS-BILLED            PIC S9(8)V9(2) COMP-3.
           05  :TAG:-TOTAL-AMOUNT            PIC S9(8)V9(2) COMP-3.
      *----------------------------------------------------------------
      *        PAYMENT STATUS - DEFAULTS TO PENDING WHEN THE BILL IS
      *        FIRST POSTED
      *----------------------------------------------------------------
           05  :TAG:-PAYMENT-STATUS          PIC X(9).
               88  :TAG:-STAT-PENDING             VALUE 'PENDING'.
               88  :TAG:-STAT-PAID                VALUE 'PAID'.
               88  :TAG:-STAT-CANCELLED           VALUE 'CANCELLED'.
               88  :TAG:-STAT-REFUNDED            VALUE 'REFUNDED'.
           05  FILLER                        PIC X(30).
