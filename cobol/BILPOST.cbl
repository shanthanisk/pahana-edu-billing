000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    BILPOST.
000300 AUTHOR.        R JAYASURIYA.
000400 INSTALLATION.  PAHANA EDU BOOKSHOP - BATCH SYSTEMS.
000500 DATE-WRITTEN.  03-20-89.
000600 DATE-COMPILED.
000700 SECURITY.      NON-CONFIDENTIAL.
000800*
000900******************************************************************
001000*  PROGRAM:  BILPOST
001100*
001200*  NIGHTLY BILL-POSTING RUN.  READS THE DAY'S BILL-ITEM LINES OFF
001300*  BILL-ITEM-FILE, EDITS AND PRICES EACH LINE (SUBROUTINE
001400*  BILITCAL), REDUCES THE ITEM MASTER STOCK-ON-HAND FOR EACH LINE
001500*  THAT PASSES (SUBROUTINE ITMSTK), SORTS THE LINES INTO BILL-
001600*  NUMBER ORDER AND ON THE BILL-NUMBER CONTROL BREAK WRITES ONE
001700*  SUMMARY BILL-RECORD TO BILL-FILE AND POSTS THE BILL'S UNITS-
001800*  BILLED AGAINST THE CUSTOMER MASTER'S UNITS-CONSUMED (SUBROUTINE
001900*  CUSUNIT).
002000*
002100*  A SECOND RUN MODE, SELECTED BY THE UPSI-0 SWITCH IN THE JCL
002200*  EXEC PARM, PROCESSES A RESTOCK/RETURNS FILE INSTEAD - EACH
002300*  RECORD ADDS A QUANTITY BACK ONTO AN ITEM MASTER'S STOCK-ON-
002400*  HAND UNCONDITIONALLY (ITMSTK FUNCTION INCREASE).  THIS AVOIDS
002500*  A SEPARATE ONE-PARAGRAPH PROGRAM FOR WHAT IS OTHERWISE THE
002600*  SAME ITEM-FILE OPEN/READ/REWRITE SHELL AS THE POSTING RUN.
002700******************************************************************
002800*  CHANGE LOG
002900*  DATE      BY   TICKET     DESCRIPTION
003000*  --------  ---  ---------  ----------------------------------
003100*  03-20-89  RJ   INIT       ORIGINAL PROGRAM - BILL POSTING RUN
003200*                            ONLY, NO RESTOCK MODE
003300*  06-02-92  RJ   PE-0148    ADD UPSI-0 RESTOCK/RETURNS RUN MODE
003400*                            (COMPANION TO ITMSTK INCREASE
003500*                            FUNCTION ADDED THIS SAME RELEASE)
003600*  07-22-91  RJ   PE-0114    SKIP RELEASE OF A BILL-ITEM LINE
003700*                            REJECTED BY BILITCAL INSTEAD OF
003800*                            ABENDING THE RUN
003900*  01-09-94  DKG  PE-0201    INSUFFICIENT-STOCK LINES ARE NOW
004000*                            REJECTED RATHER THAN LETTING STOCK
004100*                            GO NEGATIVE (CR FROM AUDIT)
004200*  11-30-98  DKG  Y2K-004    WINDOWED THE 2-DIGIT YEAR FROM
004300*                            ACCEPT FROM DATE - YY LESS THAN 50
004400*                            IS CENTURY 20, ELSE CENTURY 19 -
004500*                            REVIEWED AND TESTED FOR YEAR 2000
004600*  02-11-04  SLM  PE-0389    CUSTOMER MASTER IS NOW EDITED
004700*                            (CUSUNIT EDIT FUNCTION) ON EVERY
004800*                            BILL BREAK, NOT JUST DISPLAYED ON
004900*                            REJECT
005000*  09-14-05  SLM  PE-0412    ADD RUN-TOTAL DIAGNOSTIC DISPLAY
005100*                            FOR SYSOUT TRACEABILITY, SAME
005200*                            FORMAT AS THE OTHER BATCH DRIVERS
005300******************************************************************
005400 ENVIRONMENT DIVISION.
005500*
005600 CONFIGURATION SECTION.
005700 SOURCE-COMPUTER.   IBM-390.
005800 OBJECT-COMPUTER.   IBM-390.
005900 SPECIAL-NAMES.
006000     C01                   IS TOP-OF-FORM
006100     CLASS NUMERIC-LEAD-CHAR IS '0' THRU '9'
006200     UPSI-0 ON  STATUS       IS WS-RESTOCK-RUN-SW
006300              OFF STATUS     IS WS-POST-RUN-SW.
006400*
006500 INPUT-OUTPUT SECTION.
006600 FILE-CONTROL.
006700*
006800     SELECT BILL-ITEM-FILE ASSIGN TO BIITFILE
006900             FILE STATUS  IS  WS-BIFILE-STATUS.
007000*
007100     SELECT BI-SORT-FILE ASSIGN TO SORTWK1.
007200*
007300     SELECT BILL-FILE ASSIGN TO BILLFILE
007400             FILE STATUS  IS  WS-BILLFILE-STATUS.
007500*
007600     SELECT CUSTOMER-FILE ASSIGN TO CUSTFILE
007700             ORGANIZATION IS  INDEXED
007800             ACCESS       IS  RANDOM
007900             RECORD KEY   IS  CUST-ACCOUNT-NUMBER
008000             FILE STATUS  IS  WS-CUSTFILE-STATUS.
008100*
008200     SELECT ITEM-FILE ASSIGN TO ITEMFILE
008300             ORGANIZATION IS  INDEXED
008400             ACCESS       IS  RANDOM
008500             RECORD KEY   IS  ITEM-CODE
008600             FILE STATUS  IS  WS-ITEMFILE-STATUS.
008700*
008800     SELECT RESTOCK-FILE ASSIGN TO RESTKFIL
008900             FILE STATUS  IS  WS-RESTFILE-STATUS.
009000*
009100******************************************************************
009200 DATA DIVISION.
009300 FILE SECTION.
009400*
009500 FD  BILL-ITEM-FILE
009600     RECORDING MODE IS F
009700     LABEL RECORDS ARE STANDARD
009800     RECORD CONTAINS 81 CHARACTERS
009900     BLOCK CONTAINS 0 RECORDS
010000     DATA RECORD IS BI-IN-RECORD.
010100*
010200     COPY BILITCPY REPLACING ==:TAG:== BY ==BI-IN==.
010300*
010400 SD  BI-SORT-FILE
010500     RECORD CONTAINS 81 CHARACTERS
010600     DATA RECORD IS BI-SRT-RECORD.
010700*
010800     COPY BILITCPY REPLACING ==:TAG:== BY ==BI-SRT==.
010900*
011000 FD  BILL-FILE
011100     RECORDING MODE IS F
011200     LABEL RECORDS ARE STANDARD
011300     RECORD CONTAINS 99 CHARACTERS
011400     BLOCK CONTAINS 0 RECORDS
011500     DATA RECORD IS BILL-OUT-RECORD.
011600*
011700     COPY BILLCPY REPLACING ==:TAG:== BY ==BILL-OUT==.
011800*
011900 FD  CUSTOMER-FILE
012000     RECORDING MODE IS F
012100     LABEL RECORDS ARE STANDARD
012200     RECORD CONTAINS 376 CHARACTERS
012300     DATA RECORD IS CUST-RECORD.
012400*
012500     COPY CUSTCPY REPLACING ==:TAG:== BY ==CUST==.
012600*
012700 FD  ITEM-FILE
012800     RECORDING MODE IS F
012900     LABEL RECORDS ARE STANDARD
013000     RECORD CONTAINS 407 CHARACTERS
013100     DATA RECORD IS ITEM-RECORD.
013200*
013300     COPY ITEMCPY REPLACING ==:TAG:== BY ==ITEM==.
013400*
013500 FD  RESTOCK-FILE
013600     RECORDING MODE IS F
013700     LABEL RECORDS ARE STANDARD
013800     RECORD CONTAINS 44 CHARACTERS
013900     BLOCK CONTAINS 0 RECORDS
014000     DATA RECORD IS RESTOCK-RECORD.
014100*
014200 01  RESTOCK-RECORD.
014300     05  RESTOCK-ITEM-CODE            PIC X(20).
014400     05  RESTOCK-QUANTITY             PIC S9(6)      COMP-3.
014500     05  FILLER                       PIC X(20).
014600*
014700******************************************************************
014800 WORKING-STORAGE SECTION.
014900*
015000 01  WS-FIELDS.
015010     05  WS-PROGRAM-STATUS            PIC X(30) VALUE SPACES.
015020     05  FILLER                       PIC X(10).
015100*
015200 77  WS-EOF-BI-SW                     PIC X(3)  VALUE 'NO '.
015300     88  EOF-BI                                 VALUE 'YES'.
015400 77  WS-EOF-SRT-OUTPUT-SW             PIC X(3)  VALUE 'NO '.
015500     88  EOF-SRT-OUTPUT                         VALUE 'YES'.
015600 77  WS-EOF-RESTOCK-SW                PIC X(3)  VALUE 'NO '.
015700     88  EOF-RESTOCK                            VALUE 'YES'.
015800 77  WS-BI-DATA-OK-SW                 PIC X(3)  VALUE 'YES'.
015900     88  BI-DATA-OK                             VALUE 'YES'.
016000     88  BI-DATA-BAD                            VALUE 'NO '.
016100 77  WS-STOCK-OK-SW                   PIC X(3)  VALUE 'YES'.
016200     88  STOCK-OK                               VALUE 'YES'.
016300     88  STOCK-REJECTED                         VALUE 'NO '.
016400 77  WS-CUST-FOUND-SW                 PIC X(3)  VALUE 'YES'.
016500     88  CUST-FOUND                             VALUE 'YES'.
016600     88  CUST-NOT-FOUND                         VALUE 'NO '.
016700 77  WS-ITEM-FOUND-SW                 PIC X(3)  VALUE 'YES'.
016800     88  ITEM-FOUND                             VALUE 'YES'.
016900     88  ITEM-NOT-FOUND                         VALUE 'NO '.
017000*
017100 77  WS-BIFILE-STATUS                 PIC X(2)  VALUE '00'.
017200 77  WS-BILLFILE-STATUS               PIC X(2)  VALUE '00'.
017300 77  WS-CUSTFILE-STATUS               PIC X(2)  VALUE '00'.
017400 77  WS-ITEMFILE-STATUS               PIC X(2)  VALUE '00'.
017500 77  WS-RESTFILE-STATUS               PIC X(2)  VALUE '00'.
017600*
017700 77  WS-READ-CTR                      PIC S9(7) COMP VALUE ZERO.
017800 77  WS-REL-CTR                       PIC S9(7) COMP VALUE ZERO.
017900 77  WS-RETR-CTR                      PIC S9(7) COMP VALUE ZERO.
018000 77  WS-WRTN-CTR                      PIC S9(7) COMP VALUE ZERO.
018100 77  WS-REJECT-CTR                    PIC S9(7) COMP VALUE ZERO.
018200 77  WS-RESTK-READ-CTR                PIC S9(7) COMP VALUE ZERO.
018300 77  WS-RESTK-POST-CTR                PIC S9(7) COMP VALUE ZERO.
018400*
018500 77  WS-PREVIOUS-BILL-NUMBER          PIC X(20) VALUE SPACES.
018600 77  WS-PREVIOUS-CUST-ACCT            PIC X(20) VALUE SPACES.
018700*
018800 01  WS-BILL-ACCUMULATORS.
018900     05  WS-BILL-UNITS-TL             PIC S9(8)V9(2) COMP-3
019000                                                 VALUE +0.
019100     05  WS-BILL-AMOUNT-TL            PIC S9(8)V9(2) COMP-3
019200                                                 VALUE +0.
019300     05  FILLER                       PIC X(10).
019400*
019500******************************************************************
019600*    RUN-DATE FIELDS - THE 2-DIGIT YEAR FROM ACCEPT FROM DATE IS
019700*    WINDOWED INTO A CENTURY BEFORE BEING STAMPED ONTO A BILL
019800*    (SEE Y2K-004 ABOVE) - YY LESS THAN 50 IS TREATED AS 20XX,
019900*    OTHERWISE 19XX.  THIS SHOP HAS NO BILLS DATED BEFORE 1950
020000*    SO THE WINDOW IS SAFE.
020100******************************************************************
020200 01  WS-RUN-DATE-FIELDS.
020300     05  WS-RUN-DATE-6                PIC 9(6).
020400     05  WS-RUN-DATE-6-BRK REDEFINES WS-RUN-DATE-6.
020500         10  WS-RUN-YY                PIC 9(2).
020600         10  WS-RUN-MM                PIC 9(2).
020700         10  WS-RUN-DD                PIC 9(2).
020800     05  WS-RUN-DATE-8                PIC 9(8).
020900     05  WS-RUN-DATE-8-BRK REDEFINES WS-RUN-DATE-8.
021000         10  WS-RUN-CC-8              PIC 9(2).
021100         10  WS-RUN-YY-8              PIC 9(2).
021200         10  WS-RUN-MM-8              PIC 9(2).
021300         10  WS-RUN-DD-8              PIC 9(2).
021400     05  FILLER                       PIC X(05).
021500*
021600 01  WS-DISPLAY-FIELDS.
021610*    EVERY RUN-TOTAL COUNTER IS MOVED THROUGH ONE OF THESE EDITED
021620*    FIELDS BEFORE IT IS DISPLAYED - A RAW COMP FIELD DOES NOT
021630*    PRINT READABLY ON THE SYSOUT LISTING.
021700     05  WS-DISPLAY-READ-CTR          PIC -9(6)     VALUE ZERO.
021710     05  WS-DISPLAY-READ-CTR-R   REDEFINES WS-DISPLAY-READ-CTR
021720                                      PIC X(7).
021730     05  WS-DISPLAY-REL-CTR           PIC -9(6)     VALUE ZERO.
021740     05  WS-DISPLAY-REL-CTR-R    REDEFINES WS-DISPLAY-REL-CTR
021750                                      PIC X(7).
021760     05  WS-DISPLAY-RETR-CTR          PIC -9(6)     VALUE ZERO.
021770     05  WS-DISPLAY-RETR-CTR-R   REDEFINES WS-DISPLAY-RETR-CTR
021780                                      PIC X(7).
021790     05  WS-DISPLAY-WRTN-CTR          PIC -9(6)     VALUE ZERO.
021795     05  WS-DISPLAY-WRTN-CTR-R   REDEFINES WS-DISPLAY-WRTN-CTR
021796                                      PIC X(7).
021797     05  WS-DISPLAY-REJECT-CTR        PIC -9(6)     VALUE ZERO.
021800     05  WS-DISPLAY-REJECT-CTR-R REDEFINES WS-DISPLAY-REJECT-CTR
021900                                      PIC X(7).
021910     05  WS-DISPLAY-RESTK-READ-CTR    PIC -9(6)     VALUE ZERO.
021920     05  WS-DISPLAY-RESTK-READ-CTR-R
021930               REDEFINES WS-DISPLAY-RESTK-READ-CTR
021940                                      PIC X(7).
021950     05  WS-DISPLAY-RESTK-POST-CTR    PIC -9(6)     VALUE ZERO.
021960     05  WS-DISPLAY-RESTK-POST-CTR-R
021970               REDEFINES WS-DISPLAY-RESTK-POST-CTR
021980                                      PIC X(7).
022000     05  FILLER                       PIC X(10).
022100*
022200******************************************************************
022300*    WORKING COPIES OF THE ARGUMENT AREAS PASSED TO THE THREE
022400*    CALLED EDIT/UPDATE SUBROUTINES.  BILPOST OWNS ALL FILE I-O -
022500*    THE SUBROUTINES ONLY EDIT OR UPDATE THE RECORD IMAGE HANDED
022600*    TO THEM (SEE EACH SUBROUTINE'S OWN HEADER COMMENTS).
022700******************************************************************
022800 01  WS-BI-EDIT-RESULT.
022900     05  WS-BI-EDIT-SW                PIC X(3).
023000         88  WS-BI-LINE-OK                       VALUE 'YES'.
023100         88  WS-BI-LINE-REJECTED                 VALUE 'NO '.
023200     05  WS-BI-REJECT-REASON          PIC X(40).
023250     05  FILLER                       PIC X(05).
023300*
023400 01  WS-ITM-STOCK-REQUEST.
023500     05  WS-ITM-STOCK-FUNCTION        PIC X(8).
023600         88  WS-ITM-FUNC-REDUCE                  VALUE 'REDUCE  '.
023700         88  WS-ITM-FUNC-INCREASE                VALUE 'INCREASE'.
023800     05  WS-ITM-STOCK-QTY-REQ         PIC S9(6)      COMP-3.
023900     05  WS-ITM-STOCK-RESULT-SW       PIC X(3).
024000         88  WS-ITM-STOCK-OK                     VALUE 'YES'.
024100         88  WS-ITM-STOCK-REJECTED                VALUE 'NO '.
024150     05  FILLER                       PIC X(05).
024200*
024300 01  WS-CUS-UNIT-REQUEST.
024400     05  WS-CUS-UNIT-FUNCTION         PIC X(8).
024500         88  WS-CUS-FUNC-EDIT                    VALUE 'EDIT    '.
024600         88  WS-CUS-FUNC-POST                    VALUE 'POST    '.
024700     05  WS-CUS-UNITS-TO-POST         PIC S9(8)V9(2) COMP-3.
024800     05  WS-CUS-UNIT-RESULT-SW        PIC X(3).
024900         88  WS-CUS-UNIT-OK                      VALUE 'YES'.
025000         88  WS-CUS-UNIT-REJECTED                 VALUE 'NO '.
025100     05  WS-CUS-REJECT-REASON         PIC X(40).
025150     05  FILLER                       PIC X(05).
025200*
025300******************************************************************
025400 PROCEDURE DIVISION.
025500*
025600 000-MAINLINE SECTION.
025700*
025800     ACCEPT WS-RUN-DATE-6 FROM DATE.
025900     PERFORM 015-WINDOW-RUN-DATE THRU 015-WINDOW-RUN-DATE-EXIT.
026000     PERFORM 010-DETERMINE-RUN-MODE THRU
026100                                    010-DETERMINE-RUN-MODE-EXIT.
026200     IF WS-RESTOCK-RUN-SW
026300        PERFORM 800-RESTOCK-RUN THRU 800-RESTOCK-RUN-EXIT
026400     ELSE
026500        PERFORM 100-POST-RUN THRU 100-POST-RUN-EXIT.
026600     MOVE ZERO TO RETURN-CODE.
026700     GOBACK.
026800*
026900 010-DETERMINE-RUN-MODE.
027000*
027100     IF WS-RESTOCK-RUN-SW
027200        DISPLAY '**** BILPOST RUNNING - RESTOCK/RETURNS MODE ****'
027300     ELSE
027400        DISPLAY '**** BILPOST RUNNING - BILL POSTING MODE    ****'.
027500*
027600 010-DETERMINE-RUN-MODE-EXIT.
027700     EXIT.
027800*
027900 015-WINDOW-RUN-DATE.
028000*
028100     IF WS-RUN-YY IS LESS THAN 50
028200        MOVE 20                      TO WS-RUN-CC-8
028300     ELSE
028400        MOVE 19                      TO WS-RUN-CC-8.
028500     MOVE WS-RUN-YY                  TO WS-RUN-YY-8.
028600     MOVE WS-RUN-MM                  TO WS-RUN-MM-8.
028700     MOVE WS-RUN-DD                  TO WS-RUN-DD-8.
028800*
028900 015-WINDOW-RUN-DATE-EXIT.
029000     EXIT.
029100*
029200******************************************************************
029300*    BILL POSTING RUN
029400******************************************************************
029500 100-POST-RUN.
029600*
029700     OPEN INPUT  BILL-ITEM-FILE
029800          I-O    CUSTOMER-FILE
029900          I-O    ITEM-FILE
030000          OUTPUT BILL-FILE.
030100     PERFORM 830-CHECK-FILE-OPENS THRU 830-CHECK-FILE-OPENS-EXIT.
030200     SORT BI-SORT-FILE
030300          ON ASCENDING KEY BI-SRT-BILL-NUMBER
030400          INPUT  PROCEDURE 200-SRT-INPUT-PROCD THRU 200-EXIT
030500          OUTPUT PROCEDURE 300-SRT-OUTPUT-PROCD THRU 300-EXIT.
030600     PERFORM 550-DISPLAY-PROG-DIAG THRU 550-DISPLAY-PROG-DIAG-EXIT.
030700     CLOSE BILL-ITEM-FILE
030800           CUSTOMER-FILE
030900           ITEM-FILE
031000           BILL-FILE.
031100*
031200 100-POST-RUN-EXIT.
031300     EXIT.
031400*
031500 200-SRT-INPUT-PROCD.
031600*
031700     MOVE 'NO '                       TO WS-EOF-BI-SW.
031800     PERFORM 900-READ-BILL-ITEM THRU 900-READ-BILL-ITEM-EXIT.
031900     IF EOF-BI
032000        DISPLAY '** WARNING ** BILL-ITEM-FILE IS EMPTY'
032100        GO TO 200-EXIT.
032200     PERFORM 210-PRSS-BI-RECORD THRU 210-PRSS-BI-RECORD-EXIT
032300        UNTIL EOF-BI.
032400*
032500 200-EXIT.
032600     EXIT.
032700*
032800 210-PRSS-BI-RECORD.
032900*
033000     PERFORM 214-CK-BI-DATA THRU 214-CK-BI-DATA-EXIT.
034000     IF BI-DATA-OK
034100        MOVE BI-IN-QUANTITY          TO BI-SRT-QUANTITY
034200        MOVE BI-IN-UNIT-PRICE        TO BI-SRT-UNIT-PRICE
034300        MOVE BI-IN-BILL-NUMBER       TO BI-SRT-BILL-NUMBER
034400        MOVE BI-IN-CUST-ACCOUNT-NUMBER TO BI-SRT-CUST-ACCOUNT-NUMBER
034500        MOVE BI-IN-ITEM-CODE         TO BI-SRT-ITEM-CODE
034600        CALL 'BILITCAL' USING BI-SRT-RECORD, WS-BI-EDIT-RESULT
034700        IF WS-BI-LINE-OK
034800           PERFORM 220-PRSS-STOCK-UPDATE THRU
034900                                    220-PRSS-STOCK-UPDATE-EXIT
035000           IF STOCK-OK
035100              RELEASE BI-SRT-RECORD
035200              ADD 1 TO WS-REL-CTR
035300           ELSE
035400              ADD 1 TO WS-REJECT-CTR
035500        ELSE
035600           ADD 1 TO WS-REJECT-CTR
035700     ELSE
035800        ADD 1 TO WS-REJECT-CTR.
035900     PERFORM 900-READ-BILL-ITEM THRU 900-READ-BILL-ITEM-EXIT.
036000*
036100 210-PRSS-BI-RECORD-EXIT.
036200     EXIT.
036300*
036400 214-CK-BI-DATA.
036500*
036600*    LIGHT SANITY EDIT ON THE KEYS BEFORE THE LINE GOES ANY
036700*    FURTHER - A BLANK KEY OR A BILL NUMBER THAT DOES NOT START
036800*    WITH A DIGIT MEANS THE EXTRACT THAT BUILT BILL-ITEM-FILE IS
036900*    OUT OF STEP WITH THIS COPYBOOK.
037000*
037100     MOVE 'YES'                       TO WS-BI-DATA-OK-SW.
037200     IF BI-IN-BILL-NUMBER EQUAL TO SPACES
037300        MOVE 'NO '                    TO WS-BI-DATA-OK-SW
037400        DISPLAY '** BILPOST REJECT ** BILL NUMBER MISSING'
037500        GO TO 214-CK-BI-DATA-EXIT.
037600     IF BI-IN-BILL-NUMBER (1:1) IS NOT NUMERIC-LEAD-CHAR
037700        MOVE 'NO '                    TO WS-BI-DATA-OK-SW
037800        DISPLAY '** BILPOST REJECT ** BILL NUMBER ' BI-IN-BILL-NUMBER
037900                ' DOES NOT START WITH A DIGIT'
038000        GO TO 214-CK-BI-DATA-EXIT.
038100     IF BI-IN-CUST-ACCOUNT-NUMBER EQUAL TO SPACES
038200        MOVE 'NO '                    TO WS-BI-DATA-OK-SW
038300        DISPLAY '** BILPOST REJECT ** BILL ' BI-IN-BILL-NUMBER
038400                ' HAS NO CUSTOMER ACCOUNT NUMBER'
038500        GO TO 214-CK-BI-DATA-EXIT.
038600     IF BI-IN-ITEM-CODE EQUAL TO SPACES
038700        MOVE 'NO '                    TO WS-BI-DATA-OK-SW
038800        DISPLAY '** BILPOST REJECT ** BILL ' BI-IN-BILL-NUMBER
038900                ' HAS NO ITEM CODE'.
039000*
039100 214-CK-BI-DATA-EXIT.
039200     EXIT.
039300*
039400 220-PRSS-STOCK-UPDATE.
039500*
039600*    RANDOM-READS THE ITEM MASTER SO ITMSTK CAN CHECK AND, IF
039700*    STOCK ON HAND IS SUFFICIENT, REDUCE STOCK-ON-HAND FOR THIS
039800*    LINE'S QUANTITY.  THE MASTER IS REWRITTEN IMMEDIATELY -
039900*    THERE IS NO HOLD/COMMIT SCHEME IN THIS BATCH RUN, SO ITEMS
040000*    SHARED ACROSS BILL-ITEM LINES MUST BE PROCESSED SERIALLY,
040100*    WHICH THE SINGLE-THREADED SORT INPUT PROCEDURE GUARANTEES.
040200*
040300     MOVE BI-SRT-ITEM-CODE           TO ITEM-CODE.
040400     READ ITEM-FILE
040500        INVALID KEY
040600           MOVE 'NO '                 TO WS-STOCK-OK-SW
040700           DISPLAY '** BILPOST REJECT ** ITEM ' ITEM-CODE
040800                   ' NOT ON ITEM MASTER'
040900           GO TO 220-PRSS-STOCK-UPDATE-EXIT
041000     END-READ.
041100     MOVE 'REDUCE  '                  TO WS-ITM-STOCK-FUNCTION.
041200     MOVE BI-SRT-QUANTITY             TO WS-ITM-STOCK-QTY-REQ.
041300     CALL 'ITMSTK' USING ITEM-RECORD, WS-ITM-STOCK-REQUEST.
041400     IF WS-ITM-STOCK-OK
041500        MOVE 'YES'                    TO WS-STOCK-OK-SW
041600        REWRITE ITEM-RECORD
041700     ELSE
041800        MOVE 'NO '                    TO WS-STOCK-OK-SW.
041900*
042000 220-PRSS-STOCK-UPDATE-EXIT.
042100     EXIT.
042200*
042300 300-SRT-OUTPUT-PROCD.
042400*
042500     PERFORM 320-INITIALIZE-OUTPUT THRU 320-INITIALIZE-OUTPUT-EXIT.
042600     PERFORM 910-RETURN-SRTD-REC THRU 910-RETURN-SRTD-REC-EXIT.
042700     IF EOF-SRT-OUTPUT
042800        DISPLAY '** WARNING ** NO BILL-ITEM LINES SURVIVED EDIT'
042900        GO TO 300-EXIT.
043000     MOVE BI-SRT-BILL-NUMBER          TO WS-PREVIOUS-BILL-NUMBER.
043100     MOVE BI-SRT-CUST-ACCOUNT-NUMBER  TO WS-PREVIOUS-CUST-ACCT.
043200     PERFORM 340-PRSS-SORTED-BI THRU 340-PRSS-SORTED-BI-EXIT
043300        UNTIL EOF-SRT-OUTPUT.
043400     PERFORM 400-PRSS-BILL-BREAK THRU 400-PRSS-BILL-BREAK-EXIT.
043500*
043600 300-EXIT.
043700     EXIT.
043800*
043900 320-INITIALIZE-OUTPUT.
044000*
044100     MOVE 'NO '                       TO WS-EOF-SRT-OUTPUT-SW.
044200     MOVE ZERO TO WS-BILL-UNITS-TL, WS-BILL-AMOUNT-TL.
044300*
044400 320-INITIALIZE-OUTPUT-EXIT.
044500     EXIT.
044600*
044700 340-PRSS-SORTED-BI.
044800*
044900     IF BI-SRT-BILL-NUMBER IS NOT EQUAL TO WS-PREVIOUS-BILL-NUMBER
045000        PERFORM 400-PRSS-BILL-BREAK THRU 400-PRSS-BILL-BREAK-EXIT.
045100     ADD BI-SRT-TOTAL-PRICE           TO WS-BILL-AMOUNT-TL.
045200     ADD BI-SRT-QUANTITY              TO WS-BILL-UNITS-TL.
045300     PERFORM 910-RETURN-SRTD-REC THRU 910-RETURN-SRTD-REC-EXIT.
045400*
045500 340-PRSS-SORTED-BI-EXIT.
045600     EXIT.
045700*
045800 400-PRSS-BILL-BREAK.
045900*
046000*    ONE SUMMARY BILL-RECORD PER BILL-NUMBER GROUP.  PAYMENT
046100*    STATUS ALWAYS STARTS AT PENDING - IT IS MAINTAINED BY THE
046200*    ON-LINE SYSTEM AFTER THIS RUN, NEVER BY BILPOST.
046300*
046400     MOVE WS-PREVIOUS-BILL-NUMBER     TO BILL-OUT-NUMBER.
046500     MOVE WS-PREVIOUS-CUST-ACCT       TO BILL-OUT-CUST-ACCOUNT-NUMBER.
046600     MOVE WS-RUN-DATE-8               TO BILL-OUT-DATE.
046700     MOVE WS-BILL-UNITS-TL            TO BILL-OUT-UNITS-BILLED.
046800     MOVE WS-BILL-AMOUNT-TL           TO BILL-OUT-TOTAL-AMOUNT.
046900     MOVE 'PENDING'                   TO BILL-OUT-PAYMENT-STATUS.
047000     WRITE BILL-OUT-RECORD.
047100     ADD 1 TO WS-WRTN-CTR.
047200     PERFORM 420-UPDATE-CUSTOMER-MASTER THRU
047300                              420-UPDATE-CUSTOMER-MASTER-EXIT.
047400     IF NOT EOF-SRT-OUTPUT
047500        MOVE ZERO TO WS-BILL-UNITS-TL, WS-BILL-AMOUNT-TL
047600        MOVE BI-SRT-BILL-NUMBER       TO WS-PREVIOUS-BILL-NUMBER
047700        MOVE BI-SRT-CUST-ACCOUNT-NUMBER TO WS-PREVIOUS-CUST-ACCT.
047800*
047900 400-PRSS-BILL-BREAK-EXIT.
048000     EXIT.
048100*
048200 420-UPDATE-CUSTOMER-MASTER.
048300*
048400*    EDITS THE CUSTOMER MASTER (MANDATORY FIELDS, TELEPHONE
048500*    FORMAT) AND, IF IT PASSES, POSTS THIS BILL'S UNITS-BILLED
048600*    ONTO CUST-UNITS-CONSUMED.  A MASTER THAT FAILS EDIT OR IS
048700*    NOT FOUND DOES NOT STOP THE BILL FROM HAVING BEEN WRITTEN -
048800*    IT ONLY MEANS THE UNITS-CONSUMED POSTING IS SKIPPED AND
048900*    LOGGED FOR FOLLOW-UP.
049000*
049100     MOVE WS-PREVIOUS-CUST-ACCT       TO CUST-ACCOUNT-NUMBER.
049200     READ CUSTOMER-FILE
049300        INVALID KEY
049400           MOVE 'NO '                 TO WS-CUST-FOUND-SW
049500           DISPLAY '** BILPOST REJECT ** BILL '
049600                   WS-PREVIOUS-BILL-NUMBER
049700                   ' - CUSTOMER ' WS-PREVIOUS-CUST-ACCT
049800                   ' NOT ON CUSTOMER MASTER'
049900           ADD 1 TO WS-REJECT-CTR
050000           GO TO 420-UPDATE-CUSTOMER-MASTER-EXIT
050100        NOT INVALID KEY
050200           MOVE 'YES'                 TO WS-CUST-FOUND-SW
050300     END-READ.
050400     MOVE 'EDIT    '                  TO WS-CUS-UNIT-FUNCTION.
050500     CALL 'CUSUNIT' USING CUST-RECORD, WS-CUS-UNIT-REQUEST.
050600     IF WS-CUS-UNIT-REJECTED
050700        ADD 1 TO WS-REJECT-CTR
050800        GO TO 420-UPDATE-CUSTOMER-MASTER-EXIT.
050900     MOVE 'POST    '                  TO WS-CUS-UNIT-FUNCTION.
051000     MOVE WS-BILL-UNITS-TL            TO WS-CUS-UNITS-TO-POST.
051100     CALL 'CUSUNIT' USING CUST-RECORD, WS-CUS-UNIT-REQUEST.
051200     IF WS-CUS-UNIT-REJECTED
051300        ADD 1 TO WS-REJECT-CTR
051400     ELSE
051500        REWRITE CUST-RECORD.
051600*
051700 420-UPDATE-CUSTOMER-MASTER-EXIT.
051800     EXIT.
051900*
052000******************************************************************
052100*    RESTOCK/RETURNS RUN
052200******************************************************************
052300 800-RESTOCK-RUN.
052400*
052500     OPEN INPUT RESTOCK-FILE
052600          I-O   ITEM-FILE.
052700     PERFORM 830-CHECK-FILE-OPENS THRU 830-CHECK-FILE-OPENS-EXIT.
052800     MOVE 'NO '                       TO WS-EOF-RESTOCK-SW.
052900     PERFORM 905-READ-RESTOCK-RECORD THRU
053000                              905-READ-RESTOCK-RECORD-EXIT.
053100     PERFORM 810-PRSS-RESTOCK-RECORD THRU
053200                              810-PRSS-RESTOCK-RECORD-EXIT
053300        UNTIL EOF-RESTOCK.
053400     PERFORM 550-DISPLAY-PROG-DIAG THRU 550-DISPLAY-PROG-DIAG-EXIT.
053500     CLOSE RESTOCK-FILE, ITEM-FILE.
053600*
053700 800-RESTOCK-RUN-EXIT.
053800     EXIT.
053900*
054000 810-PRSS-RESTOCK-RECORD.
054100*
054200     MOVE RESTOCK-ITEM-CODE           TO ITEM-CODE.
054300     READ ITEM-FILE
054400        INVALID KEY
054500           MOVE 'NO '                 TO WS-ITEM-FOUND-SW
054600           DISPLAY '** BILPOST REJECT ** RESTOCK ITEM '
054700                   RESTOCK-ITEM-CODE ' NOT ON ITEM MASTER'
054800           ADD 1 TO WS-REJECT-CTR
055100        NOT INVALID KEY
055200           MOVE 'YES'                 TO WS-ITEM-FOUND-SW
055300           MOVE 'INCREASE'            TO WS-ITM-STOCK-FUNCTION
055400           MOVE RESTOCK-QUANTITY      TO WS-ITM-STOCK-QTY-REQ
055500           CALL 'ITMSTK' USING ITEM-RECORD, WS-ITM-STOCK-REQUEST
055600           REWRITE ITEM-RECORD
055700           ADD 1 TO WS-RESTK-POST-CTR
055800     END-READ.
055900     PERFORM 905-READ-RESTOCK-RECORD THRU
056000                              905-READ-RESTOCK-RECORD-EXIT.
056100*
056150 810-PRSS-RESTOCK-RECORD-EXIT.
056200     EXIT.
056300*
056400******************************************************************
056500*    COMMON UTILITY PARAGRAPHS - SHARED BY BOTH RUN MODES
056600******************************************************************
056700 550-DISPLAY-PROG-DIAG.
056800*
056810*    EACH COMP COUNTER IS MOVED TO ITS OWN EDITED FIELD IN
056820*    WS-DISPLAY-FIELDS BEFORE THE DISPLAY - SAME TREATMENT AS
056830*    OTHER RUN-TOTAL COUNTERS IN THIS SHOP'S BATCH SUITE.
056900     DISPLAY '****     BILPOST RUN TOTALS     ****'.
056910     MOVE WS-READ-CTR       TO WS-DISPLAY-READ-CTR.
057000     DISPLAY 'BILL-ITEM LINES READ .............. ' WS-DISPLAY-READ-CTR.
057010     MOVE WS-REL-CTR        TO WS-DISPLAY-REL-CTR.
057100     DISPLAY 'BILL-ITEM LINES RELEASED TO SORT ... ' WS-DISPLAY-REL-CTR.
057110     MOVE WS-RETR-CTR       TO WS-DISPLAY-RETR-CTR.
057200     DISPLAY 'BILL-ITEM LINES RETURNED FROM SORT . ' WS-DISPLAY-RETR-CTR.
057210     MOVE WS-WRTN-CTR       TO WS-DISPLAY-WRTN-CTR.
057300     DISPLAY 'BILL RECORDS WRITTEN ............... ' WS-DISPLAY-WRTN-CTR.
057400     MOVE WS-REJECT-CTR TO WS-DISPLAY-REJECT-CTR.
057500     DISPLAY 'LINES/BILLS/RESTOCKS REJECTED ....... '
057600             WS-DISPLAY-REJECT-CTR.
057610     MOVE WS-RESTK-READ-CTR TO WS-DISPLAY-RESTK-READ-CTR.
057700     DISPLAY 'RESTOCK RECORDS READ ................ '
057710             WS-DISPLAY-RESTK-READ-CTR.
057720     MOVE WS-RESTK-POST-CTR TO WS-DISPLAY-RESTK-POST-CTR.
057800     DISPLAY 'RESTOCK RECORDS POSTED .............. '
057810             WS-DISPLAY-RESTK-POST-CTR.
057900     DISPLAY '****     BILPOST EOJ            ****'.
058000*
058100 550-DISPLAY-PROG-DIAG-EXIT.
058200     EXIT.
058300*
058400 830-CHECK-FILE-OPENS.
058500*
058600     IF WS-BIFILE-STATUS IS NOT EQUAL TO '00' AND
058700        WS-BIFILE-STATUS IS NOT EQUAL TO SPACES
058800        DISPLAY '** BILPOST WARNING ** BILL-ITEM-FILE OPEN STATUS '
058900                WS-BIFILE-STATUS.
059000     IF WS-BILLFILE-STATUS IS NOT EQUAL TO '00' AND
059100        WS-BILLFILE-STATUS IS NOT EQUAL TO SPACES
059200        DISPLAY '** BILPOST WARNING ** BILL-FILE OPEN STATUS '
059300                WS-BILLFILE-STATUS.
059400     IF WS-CUSTFILE-STATUS IS NOT EQUAL TO '00' AND
059500        WS-CUSTFILE-STATUS IS NOT EQUAL TO SPACES
059600        DISPLAY '** BILPOST WARNING ** CUSTOMER-FILE OPEN STATUS '
059700                WS-CUSTFILE-STATUS.
059800     IF WS-ITEMFILE-STATUS IS NOT EQUAL TO '00' AND
059900        WS-ITEMFILE-STATUS IS NOT EQUAL TO SPACES
060000        DISPLAY '** BILPOST WARNING ** ITEM-FILE OPEN STATUS '
060100                WS-ITEMFILE-STATUS.
060200     IF WS-RESTFILE-STATUS IS NOT EQUAL TO '00' AND
060300        WS-RESTFILE-STATUS IS NOT EQUAL TO SPACES
060400        DISPLAY '** BILPOST WARNING ** RESTOCK-FILE OPEN STATUS '
060500                WS-RESTFILE-STATUS.
060600*
060700 830-CHECK-FILE-OPENS-EXIT.
060800     EXIT.
060900*
061000 900-READ-BILL-ITEM.
061100*
061200     READ BILL-ITEM-FILE
061300        AT END
061400           MOVE 'YES'                 TO WS-EOF-BI-SW
061500           GO TO 900-READ-BILL-ITEM-EXIT.
061600     ADD 1 TO WS-READ-CTR.
061700*
061800 900-READ-BILL-ITEM-EXIT.
061900     EXIT.
062000*
062100 905-READ-RESTOCK-RECORD.
062200*
062300     READ RESTOCK-FILE
062400        AT END
062500           MOVE 'YES'                 TO WS-EOF-RESTOCK-SW
062600           GO TO 905-READ-RESTOCK-RECORD-EXIT.
062700     ADD 1 TO WS-RESTK-READ-CTR.
062800*
062900 905-READ-RESTOCK-RECORD-EXIT.
063000     EXIT.
063100*
063200 910-RETURN-SRTD-REC.
063300*
063400     RETURN BI-SORT-FILE
063500        AT END
063600           MOVE 'YES'                 TO WS-EOF-SRT-OUTPUT-SW
063700           GO TO 910-RETURN-SRTD-REC-EXIT.
063800     ADD 1 TO WS-RETR-CTR.
063900*
064000 910-RETURN-SRTD-REC-EXIT.
064100     EXIT.
064200*
064300* END OF PROGRAM BILPOST
