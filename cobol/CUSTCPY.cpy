      *****************************************************************
      *   COPYBOOK:  CUSTCPY
      *   DESCRIBES CUSTOMER MASTER RECORDS IN THE CUSTOMER-FILE
      *   USED BY BILPOST (AND CALLED SUBPROGRAM CUSUNIT) TO CARRY
      *   ACCOUNT/UNITS-CONSUMED INFORMATION DURING BILL POSTING.
      *
      *   REPLACE :TAG: WITH THE CALLER'S RECORD PREFIX, E.G.
      *        COPY CUSTCPY REPLACING ==:TAG:== BY ==CUST==.
      *****************************************************************
       01  :TAG:-RECORD.
      *----------------------------------------------------------------
      *        ACCOUNT KEY
      *----------------------------------------------------------------
           05  :TAG:-ACCOUNT-NUMBER          PIC X(20).
      *----------------------------------------------------------------
      *        CUSTOMER NAME AND ADDRESS BLOCK
      *----------------------------------------------------------------
           05  :TAG:-NAME                    PIC X(100).
           05  :TAG:-ADDRESS                 PIC X(200).
      *----------------------------------------------------------------
      *        TELEPHONE - SRI LANKAN FORMAT "+94" + 9-10 DIGITS
      *----------------------------------------------------------------
           05  :TAG:-TELEPHONE               PIC X(20).
           05  :TAG:-TELEPHONE-BRK REDEFINES :TAG:-TELEPHONE.
               10  :TAG:-TEL-COUNTRY-CODE    PIC X(3).
               10  :TAG:-TEL-SUBSCR-NUM      PIC X(10).
               10  FILLER                    PIC X(7).
      *----------------------------------------------------------------
      *        CUMULATIVE UNITS CONSUMED - UPDATED EACH TIME A
      *        BILL IS POSTED FOR THIS ACCOUNT (SEE CUSUNIT SUBPGM)
      *----------------------------------------------------------------
           05  :TAG:-UNITS-CONSUMED          PIC S9(8)V9(2) COMP-3.
           05  FILLER                        PIC X(30).
