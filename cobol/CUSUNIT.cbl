000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    CUSUNIT.
000300 AUTHOR.        R JAYASURIYA.
000400 INSTALLATION.  PAHANA EDU BOOKSHOP - BATCH SYSTEMS.
000500 DATE-WRITTEN.  03-16-89.
000600 DATE-COMPILED.
000700 SECURITY.      NON-CONFIDENTIAL.
000800*
000900******************************************************************
001000*  PROGRAM:  CUSUNIT
001100*
001200*  SUBROUTINE TO EDIT A CUSTOMER MASTER RECORD AND TO POST THE
001300*  UNITS-CONSUMED FROM ONE BILL AGAINST IT.
001400*    - EDIT FUNCTION IS CALLED BY BILPOST WHEN A CUSTOMER MASTER
001500*      IS FIRST BROUGHT INTO A BILL RUN, TO VALIDATE MANDATORY
001600*      FIELDS AND THE TELEPHONE NUMBER FORMAT.
001700*    - POST FUNCTION IS CALLED ON THE BILL-NUMBER CONTROL BREAK
001800*      TO ADD THAT BILL'S UNITS-BILLED INTO THE CUSTOMER'S
001900*      CUMULATIVE UNITS-CONSUMED.
002000*  THE CALLING PROGRAM DOES THE ACTUAL CUSTOMER-FILE READ AND
002100*  REWRITE - THIS SUBROUTINE ONLY EDITS/UPDATES THE RECORD IMAGE
002200*  PASSED TO IT.
002300******************************************************************
002400*  CHANGE LOG
002500*  DATE      BY   TICKET     DESCRIPTION
002600*  --------  ---  ---------  ----------------------------------
002700*  03-16-89  RJ   INIT       ORIGINAL PROGRAM - POST FUNCTION
002800*                            ONLY
002900*  09-05-93  RJ   PE-0192    ADD EDIT FUNCTION - MANDATORY FIELD
003000*                            AND TELEPHONE FORMAT CHECKS MOVED
003100*                            HERE FROM THE ON-LINE SYSTEM
003200*  01-09-94  DKG  PE-0201    UNITS-CONSUMED MUST NOT GO NEGATIVE
003300*                            (CR FROM AUDIT)
003400*  11-30-98  DKG  Y2K-004    REVIEWED FOR YEAR 2000 - NO DATE
003500*                            FIELDS IN THIS PROGRAM, NO CHANGE
003600*                            REQUIRED
003700*  02-11-04  SLM  PE-0389    TELEPHONE EDIT TIGHTENED TO REQUIRE
003800*                            9 OR 10 DIGITS AFTER THE +94 PREFIX
003900*                            (SRI LANKAN NUMBERING PLAN)
004000******************************************************************
004100 ENVIRONMENT DIVISION.
004110 CONFIGURATION SECTION.
004120 SOURCE-COMPUTER.   IBM-390.
004130 OBJECT-COMPUTER.   IBM-390.
004140 SPECIAL-NAMES.
004150     C01                   IS TOP-OF-FORM
004160     CLASS TEL-DIGIT       IS '0' THRU '9'.
004200 INPUT-OUTPUT SECTION.
004300******************************************************************
004400 DATA DIVISION.
004500
004600 WORKING-STORAGE SECTION.
004700*
004800 01  WS-FIELDS.
004900     05  WS-PROGRAM-STATUS        PIC X(30)      VALUE SPACES.
005000     05  WS-DIGIT-COUNT           PIC S9(4)      COMP   VALUE +0.
005100     05  WS-DIGIT-COUNT-ALPHA REDEFINES WS-DIGIT-COUNT
005200                                  PIC X(2).
005300     05  WS-SUBSCR-CHAR-SUB       PIC S9(4)      COMP   VALUE +0.
005400     05  WS-WORK-UNITS-1          PIC S9(8)V9(2) COMP-3 VALUE +0.
005500     05  WS-WORK-UNITS-1-ALPHA REDEFINES WS-WORK-UNITS-1
005600                                  PIC X(6).
005650     05  FILLER                   PIC X(10).
005700*
005800 01  TABLE-OF-DIGITS.
005900     05  FILLER                   PIC X(10) VALUE '0123456789'.
006000     05  VALID-DIGIT-TBL REDEFINES TABLE-OF-DIGITS
006100                                  PIC X OCCURS 10 TIMES.
006200*
006300******************************************************************
006400 LINKAGE SECTION.
006500
006600     COPY CUSTCPY REPLACING ==:TAG:== BY ==CUS==.
006700*
006800 01  CUS-UNIT-REQUEST.
006900     05  CUS-UNIT-FUNCTION        PIC X(8).
007000         88  CUS-FUNC-EDIT                       VALUE 'EDIT    '.
007100         88  CUS-FUNC-POST                       VALUE 'POST    '.
007200     05  CUS-UNITS-TO-POST        PIC S9(8)V9(2) COMP-3.
007300     05  CUS-UNIT-RESULT-SW       PIC X(3).
007400         88  CUS-UNIT-OK                         VALUE 'YES'.
007500         88  CUS-UNIT-REJECTED                   VALUE 'NO '.
007600     05  CUS-REJECT-REASON        PIC X(40).
007650     05  FILLER                   PIC X(05).
007700*
007800******************************************************************
007900 PROCEDURE DIVISION USING CUS-RECORD, CUS-UNIT-REQUEST.
008000*
008100 000-MAIN.
008200
008300     MOVE 'CUSUNIT STARTED'     TO WS-PROGRAM-STATUS.
008400     MOVE 'YES'                 TO CUS-UNIT-RESULT-SW.
008500     MOVE SPACES                TO CUS-REJECT-REASON.
008600     EVALUATE TRUE
008700        WHEN CUS-FUNC-EDIT
008800           PERFORM 150-EDIT-CUSTOMER-MASTER THRU
008900                                    150-EDIT-CUSTOMER-MASTER-EXIT
009000        WHEN CUS-FUNC-POST
009100           PERFORM 100-ADD-UNITS-CONSUMED THRU
009200                                    100-ADD-UNITS-CONSUMED-EXIT
009300        WHEN OTHER
009400           MOVE 'NO '           TO CUS-UNIT-RESULT-SW
009500           MOVE 'UNKNOWN FUNCTION REQUESTED'
009600                                TO CUS-REJECT-REASON
009700     END-EVALUATE.
009800     IF CUS-UNIT-REJECTED
009900        DISPLAY '** CUSUNIT REJECT ** ACCT ' CUS-ACCOUNT-NUMBER
010000                ' - ' CUS-REJECT-REASON.
010100     MOVE 'CUSUNIT ENDED'       TO WS-PROGRAM-STATUS.
010200     GOBACK.
010300*
010400 100-ADD-UNITS-CONSUMED.
010500*
010600*    AFTER A BILL IS POSTED, CUST-UNITS-CONSUMED IS INCREASED BY
010700*    THAT BILL'S UNITS-BILLED.  RESULT MUST NOT GO NEGATIVE.
010800*
010900     COMPUTE WS-WORK-UNITS-1 = CUS-UNITS-CONSUMED +
011000                               CUS-UNITS-TO-POST.
011100     IF WS-WORK-UNITS-1 IS LESS THAN ZERO
011200        MOVE 'NO '              TO CUS-UNIT-RESULT-SW
011300        MOVE 'RESULTING UNITS-CONSUMED WOULD BE NEGATIVE'
011400                                TO CUS-REJECT-REASON
011500        GO TO 100-ADD-UNITS-CONSUMED-EXIT.
011600     MOVE WS-WORK-UNITS-1       TO CUS-UNITS-CONSUMED.
011700*
011800 100-ADD-UNITS-CONSUMED-EXIT.
011900     EXIT.
012000*
012100 150-EDIT-CUSTOMER-MASTER.
012200*
012300     IF CUS-ACCOUNT-NUMBER EQUAL TO SPACES
012400        MOVE 'NO '              TO CUS-UNIT-RESULT-SW
012500        MOVE 'ACCOUNT NUMBER MISSING' TO CUS-REJECT-REASON
012600        GO TO 150-EDIT-CUSTOMER-MASTER-EXIT.
012700     IF CUS-NAME EQUAL TO SPACES
012800        MOVE 'NO '              TO CUS-UNIT-RESULT-SW
012900        MOVE 'NAME MISSING'     TO CUS-REJECT-REASON
013000        GO TO 150-EDIT-CUSTOMER-MASTER-EXIT.
013100     IF CUS-ADDRESS EQUAL TO SPACES
013200        MOVE 'NO '              TO CUS-UNIT-RESULT-SW
013300        MOVE 'ADDRESS MISSING'  TO CUS-REJECT-REASON
013400        GO TO 150-EDIT-CUSTOMER-MASTER-EXIT.
013500     IF CUS-TELEPHONE EQUAL TO SPACES
013600        MOVE 'NO '              TO CUS-UNIT-RESULT-SW
013700        MOVE 'TELEPHONE MISSING' TO CUS-REJECT-REASON
013800        GO TO 150-EDIT-CUSTOMER-MASTER-EXIT.
013900     IF CUS-UNITS-CONSUMED IS LESS THAN ZERO
014000        MOVE 'NO '              TO CUS-UNIT-RESULT-SW
014100        MOVE 'UNITS CONSUMED IS NEGATIVE' TO CUS-REJECT-REASON
014200        GO TO 150-EDIT-CUSTOMER-MASTER-EXIT.
014300     PERFORM 160-EDIT-TELEPHONE THRU 160-EDIT-TELEPHONE-EXIT.
014400*
014500 150-EDIT-CUSTOMER-MASTER-EXIT.
014600     EXIT.
014700*
014800 160-EDIT-TELEPHONE.
014900*
015000*    TELEPHONE MUST BE "+94" FOLLOWED BY 9 OR 10 DIGITS (SRI
015100*    LANKAN NUMBERING PLAN).  THE COUNTRY-CODE SLOT WAS BROKEN
015200*    OUT IN CUSTCPY SPECIFICALLY FOR THIS CHECK.
015300*
015400     IF CUS-TEL-COUNTRY-CODE NOT EQUAL TO '+94'
015500        MOVE 'NO '              TO CUS-UNIT-RESULT-SW
015600        MOVE 'TELEPHONE MUST BEGIN WITH +94'
015700                                TO CUS-REJECT-REASON
015800        GO TO 160-EDIT-TELEPHONE-EXIT.
015900     MOVE ZERO                  TO WS-DIGIT-COUNT.
016000     MOVE 1                     TO WS-SUBSCR-CHAR-SUB.
016050     PERFORM 165-EDIT-ONE-TEL-CHAR THRU 165-EDIT-ONE-TEL-CHAR-EXIT
016060        UNTIL WS-SUBSCR-CHAR-SUB > 10
016070               OR CUS-UNIT-REJECTED.
017300     IF CUS-UNIT-OK AND WS-DIGIT-COUNT IS LESS THAN 9
017400        MOVE 'NO '              TO CUS-UNIT-RESULT-SW
017500        MOVE 'TELEPHONE HAS FEWER THAN 9 DIGITS'
017600                                TO CUS-REJECT-REASON.
017700*
017800 160-EDIT-TELEPHONE-EXIT.
017900     EXIT.
017910*
017920 165-EDIT-ONE-TEL-CHAR.
017930*
017940*    CHECKS ONE BYTE OF THE SUBSCRIBER NUMBER.  BLANK BYTES ARE
017950*    THE UNUSED TAIL WHEN THE NUMBER HAS ONLY 9 DIGITS.
017960*
017970     IF CUS-TEL-SUBSCR-NUM (WS-SUBSCR-CHAR-SUB:1) NOT = SPACE
017980        IF CUS-TEL-SUBSCR-NUM (WS-SUBSCR-CHAR-SUB:1) IS TEL-DIGIT
017990           ADD 1 TO WS-DIGIT-COUNT
018000        ELSE
018010           MOVE 'NO '           TO CUS-UNIT-RESULT-SW
018020           MOVE 'TELEPHONE CONTAINS A NON-DIGIT'
018030                                TO CUS-REJECT-REASON.
018040     ADD 1 TO WS-SUBSCR-CHAR-SUB.
018050*
018060 165-EDIT-ONE-TEL-CHAR-EXIT.
018070     EXIT.
018080*
018100* END OF PROGRAM CUSUNIT
