      *****************************************************************
      *   COPYBOOK:  ITEMCPY
      *   DESCRIBES INVENTORY ITEM MASTER RECORDS IN THE ITEM-FILE.
      *   STOCK QUANTITY IS MAINTAINED BY BILPOST/ITMSTK DURING BILL
      *   POSTING (REDUCE) AND RESTOCK/RETURNS RUNS (INCREASE).
      *
      *   REPLACE :TAG: WITH THE CALLER'S RECORD PREFIX, E.G.
      *        COPY ITEMCPY REPLACING ==:TAG:== BY ==ITEM==.
      *****************************************************************
       01  :TAG:-RECORD.
      *----------------------------------------------------------------
      *        ITEM KEY
      *----------------------------------------------------------------
           05  :TAG:-CODE                    PIC X(20).
      *----------------------------------------------------------------
      *        ITEM DESCRIPTIVE BLOCK
      *----------------------------------------------------------------
           05  :TAG:-NAME                    PIC X(100).
           05  :TAG:-DESCRIPTION             PIC X(200).
           05  :TAG:-CATEGORY                PIC X(50).
      *----------------------------------------------------------------
      *        PRICE AND STOCK-ON-HAND
      *----------------------------------------------------------------
           05  :TAG:-UNIT-PRICE              PIC S9(8)V9(2) COMP-3.
           05  :TAG:-STOCK-QUANTITY          PIC S9(8)       COMP-3.
           05  FILLER                        PIC X(26).
