000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    ITMSTK.
000300 AUTHOR.        R JAYASURIYA.
000400 INSTALLATION.  PAHANA EDU BOOKSHOP - BATCH SYSTEMS.
000500 DATE-WRITTEN.  03-14-89.
000600 DATE-COMPILED.
000700 SECURITY.      NON-CONFIDENTIAL.
000800*
000900******************************************************************
001000*  PROGRAM:  ITMSTK
001100*
001200*  SUBROUTINE TO MAINTAIN THE STOCK-ON-HAND QUANTITY OF A SINGLE
001300*  ITEM MASTER RECORD.  DOES NOT DO ITS OWN FILE I-O - THE ITEM
001400*  RECORD IS READ AND REWRITTEN BY THE CALLING PROGRAM (BILPOST
001500*  DURING BILL POSTING, OR A RESTOCK/RETURNS DRIVER FOR THE
001600*  INCREASE FUNCTION) SO THAT ONE READ/REWRITE COVERS BOTH THE
001700*  STOCK CHECK AND ANY OTHER MASTER-FIELD MAINTENANCE THE CALLER
001800*  IS DOING IN THE SAME PASS.
001900*
002000*    - FUNCTION 'REDUCE  ' - CALLED BY BILPOST ONCE PER BILL-ITEM
002100*      LINE DURING POSTING.  REJECTS THE LINE (DOES NOT TOUCH
002200*      THE STOCK QUANTITY) WHEN STOCK ON HAND IS INSUFFICIENT.
002300*    - FUNCTION 'INCREASE' - CALLED BY A RESTOCK/RETURNS RUN.
002400*      ADDS THE GIVEN QUANTITY UNCONDITIONALLY.
002500******************************************************************
002600*  CHANGE LOG
002700*  DATE      BY   TICKET     DESCRIPTION
002800*  --------  ---  ---------  ----------------------------------
002900*  03-14-89  RJ   INIT       ORIGINAL PROGRAM - REDUCE FUNCTION
003000*                            ONLY
003100*  06-02-92  RJ   PE-0148    ADD INCREASE FUNCTION FOR RESTOCK/
003200*                            RETURNS PROCESSING
003300*  01-09-94  DKG  PE-0201    UNIT PRICE MUST BE POSITIVE AND
003400*                            STOCK QUANTITY MUST NOT BE NEGATIVE
003500*                            ON ENTRY (CR FROM AUDIT)
003600*  11-30-98  DKG  Y2K-004    REVIEWED FOR YEAR 2000 - NO DATE
003700*                            FIELDS IN THIS PROGRAM, NO CHANGE
003800*                            REQUIRED
003900*  08-19-03  SLM  PE-0378    DISPLAY DIAGNOSTIC ON INSUFFICIENT
004000*                            STOCK REJECT
004100******************************************************************
004200 ENVIRONMENT DIVISION.
004210 CONFIGURATION SECTION.
004220 SOURCE-COMPUTER.   IBM-390.
004230 OBJECT-COMPUTER.   IBM-390.
004240 SPECIAL-NAMES.
004250     C01                   IS TOP-OF-FORM.
004300 INPUT-OUTPUT SECTION.
004400******************************************************************
004500 DATA DIVISION.
004600
004700 WORKING-STORAGE SECTION.
004800*
004900 01  WS-FIELDS.
005000     05  WS-PROGRAM-STATUS        PIC X(30)      VALUE SPACES.
005100     05  WS-WORK-QTY-1            PIC S9(8)      COMP-3 VALUE +0.
005200     05  WS-WORK-QTY-1-ALPHA REDEFINES WS-WORK-QTY-1
005300                                  PIC X(5).
005400     05  WS-DISPLAY-QTY           PIC -9(8)      VALUE ZERO.
005500     05  WS-DISPLAY-QTY-R REDEFINES WS-DISPLAY-QTY
005600                                  PIC X(9).
005700     05  WS-DISPLAY-STOCK         PIC -9(8)      VALUE ZERO.
005800     05  WS-DISPLAY-STOCK-R REDEFINES WS-DISPLAY-STOCK
005900                                  PIC X(9).
005950     05  FILLER                   PIC X(10).
006000*
006100******************************************************************
006200 LINKAGE SECTION.
006300
006400     COPY ITEMCPY REPLACING ==:TAG:== BY ==ITM==.
006500*
006600 01  ITM-STOCK-REQUEST.
006700     05  ITM-STOCK-FUNCTION       PIC X(8).
006800         88  ITM-FUNC-REDUCE                     VALUE 'REDUCE  '.
006900         88  ITM-FUNC-INCREASE                   VALUE 'INCREASE'.
007000     05  ITM-STOCK-QTY-REQ        PIC S9(6)      COMP-3.
007100     05  ITM-STOCK-RESULT-SW      PIC X(3).
007200         88  ITM-STOCK-OK                        VALUE 'YES'.
007300         88  ITM-STOCK-REJECTED                  VALUE 'NO '.
007350     05  FILLER                   PIC X(05).
007400*
007500******************************************************************
007600 PROCEDURE DIVISION USING ITM-RECORD, ITM-STOCK-REQUEST.
007700*
007800 000-MAIN.
007900
008000     MOVE 'ITMSTK STARTED'      TO WS-PROGRAM-STATUS.
008100     MOVE 'YES'                 TO ITM-STOCK-RESULT-SW.
008200     EVALUATE TRUE
008300        WHEN ITM-FUNC-REDUCE
008400           PERFORM 100-REDUCE-STOCK   THRU 100-REDUCE-STOCK-EXIT
008500        WHEN ITM-FUNC-INCREASE
008600           PERFORM 200-INCREASE-STOCK THRU 200-INCREASE-STOCK-EXIT
008700        WHEN OTHER
008800           MOVE 'NO '           TO ITM-STOCK-RESULT-SW
008900           DISPLAY '** ITMSTK ERROR ** UNKNOWN FUNCTION '
009000                   ITM-STOCK-FUNCTION
009100     END-EVALUATE.
009200     MOVE 'ITMSTK ENDED'        TO WS-PROGRAM-STATUS.
009300     GOBACK.
009400*
009500 100-REDUCE-STOCK.
009600*
009700*    HASSUFFICIENTSTOCK CHECK - REJECT WHEN REQUESTED QUANTITY
009800*    EXCEEDS STOCK ON HAND.  STOCK IS LEFT UNTOUCHED ON REJECT.
009900*
010000     IF ITM-STOCK-QTY-REQ IS GREATER THAN ITM-STOCK-QUANTITY
010100        MOVE 'NO '              TO ITM-STOCK-RESULT-SW
010200        MOVE ITM-STOCK-QTY-REQ  TO WS-DISPLAY-QTY
010300        MOVE ITM-STOCK-QUANTITY TO WS-DISPLAY-STOCK
010400        DISPLAY '** ITMSTK REJECT ** ITEM ' ITM-CODE
010500                ' REQUESTED ' WS-DISPLAY-QTY
010600                ' ON HAND '   WS-DISPLAY-STOCK
010700        GO TO 100-REDUCE-STOCK-EXIT.
010800     SUBTRACT ITM-STOCK-QTY-REQ FROM ITM-STOCK-QUANTITY.
010900*
011000 100-REDUCE-STOCK-EXIT.
011100     EXIT.
011200*
011300 200-INCREASE-STOCK.
011400*
011500*    INCREASESTOCK - UNCONDITIONAL, USED BY RESTOCK/RETURNS RUNS.
011600*
011700     ADD ITM-STOCK-QTY-REQ      TO ITM-STOCK-QUANTITY.
011800*
011900 200-INCREASE-STOCK-EXIT.
012000     EXIT.
012100*
012200* END OF PROGRAM ITMSTK
